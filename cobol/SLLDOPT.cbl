000100****************************************************************
000200* PROGRAM:  SLLDOPT
000300*           Consolidated Freightways Data Center
000400*
000500* AUTHOR :  R S MAXEY
000600*           Consolidated Freightways Data Center
000700*
000800* SMARTLOAD TRUCK LOAD PLAN BATCH DRIVER.  READS ONE TRUCK
000900* RECORD AT A TIME FROM TRUCK-FILE, GATHERS THAT TRUCK'S
001000* CANDIDATE FREIGHT ORDERS OFF ORDER-FILE (ORDERS FOR A GIVEN
001100* TRUCK APPEAR TOGETHER, IN THE SEQUENCE THE DISPATCH DESK
001200* OFFERED THEM), EDITS THE GROUP, AND CALLS SLENGINE TO BUILD
001300* THE BEST LOAD PLAN FOR THAT TRUCK.  EVERY TRUCK GROUP -
001400* WHETHER IT PASSES EDITS OR NOT - PRODUCES AT MOST ONE
001500* PLAN-FILE RECORD; GROUPS THAT FAIL AN EDIT ARE COUNTED AND
001600* LOGGED TO SYSOUT AND NO PLAN-FILE RECORD IS WRITTEN FOR
001700* THEM.  THE PLAN-REPORT IS A PRINTED RECAP OF EVERY PLAN
001800* WRITTEN, ONE HEADING/DETAIL/TOTALS GROUP PER TRUCK.
001900*
002000* THIS PROGRAM DOES NOT ACCUMULATE ANYTHING ACROSS TRUCKS
002100* EXCEPT THE END-OF-REPORT RECORD COUNTS - EACH TRUCK GROUP
002200* IS OPTIMIZED ON ITS OWN.
002300****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    SLLDOPT.
002600 AUTHOR.        R S MAXEY.
002700 INSTALLATION.  CONSOLIDATED FREIGHTWAYS DATA CENTER.
002800 DATE-WRITTEN.  04/02/91.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100****************************************************************
003200* CHANGE LOG -
003300*   04/02/91  RSM  5590  ORIGINAL BATCH DRIVER FOR THE FREIGHT
003400*                        DISPATCH REWRITE - READS TRUCK-FILE
003500*                        AND ORDER-FILE, CALLS SLENGINE, WRITES
003600*                        PLAN-FILE AND THE PLAN-REPORT
003700*   07/22/91  TKB  5629  ADDED ORDER GROUP EDITS TO MATCH THE
003800*                        HAZMAT-ISOLATION FIX MADE IN SLENGINE
003900*   02/14/92  RSM  5700  ADDED THE TOO-MANY-ORDERS EDIT WHEN A
004000*                        TRUCK GROUP EXCEEDS THE 22-ORDER LIMIT
004100*   11/03/93  TKB  5821  NO CHANGE REQUIRED HERE FOR THE CASE-
004200*                        INSENSITIVE ROUTE COMPARE - HANDLED
004300*                        ENTIRELY INSIDE SLENGINE
004400*   06/19/96  DJH  5959  WIDENED WS-ORDER-TABLE FROM 18 TO 22
004500*                        ENTRIES, MATCHING THE REVISED TRAILER
004600*                        CAPACITY STUDY
004700*   01/19/99  RSM  6043  Y2K REVIEW - TRUCK-FILE AND ORDER-FILE
004800*                        DATES ARE 8-DIGIT CCYYMMDD, NO 2-DIGIT
004900*                        YEAR COMPARISONS IN THIS PROGRAM
005000*   08/07/00  DJH  6128  ADDED PER-ORDER DETAIL LINES TO THE
005100*                        PLAN REPORT - PREVIOUSLY ONLY THE
005200*                        TRUCK TOTALS LINE PRINTED
005300****************************************************************
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*
006900     SELECT TRUCK-FILE   ASSIGN TO UT-S-TRKIN.
007000     SELECT ORDER-FILE   ASSIGN TO UT-S-ORDIN.
007100     SELECT PLAN-FILE    ASSIGN TO UT-S-PLNOUT.
007200     SELECT PLAN-REPORT  ASSIGN TO UT-S-PLNRPT.
007300*
007400****************************************************************
007500 DATA DIVISION.
007600*
007700 FILE SECTION.
007800*
007900 FD  TRUCK-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 80 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SL-TRUCK-RECORD.
008500*
008600     COPY SLTRUCK.
008700*
008800 FD  ORDER-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 120 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SL-ORDER-RECORD.
009400*
009500     COPY SLORDER.
009600*
009700 FD  PLAN-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 280 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SL-PLAN-RECORD.
010300*
010400     COPY SLPLAN.
010500*
010600 FD  PLAN-REPORT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 133 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS PLN-OUTPUT-REP-LINE.
011200*
011300 01  PLN-OUTPUT-REP-LINE.
011320     05  FILLER                       PIC X(133).
011400*
011500****************************************************************
011600 WORKING-STORAGE SECTION.
011700*
011720*    STANDALONE LIMIT CONSTANT - DESK'S CURRENT CAP ON CANDIDATE
011740*    ORDERS PER TRUCK.  SEE 212-ADD-ORDER-TO-GROUP.  DO NOT RAISE
011760*    WITHOUT RE-TIMING SLENGINE'S COMBINATION SEARCH (SEE ITS
011780*    OWN HEADER COMMENTS).
011790 77  WS-MAX-ORDERS-PER-TRUCK      PIC S9(4) COMP VALUE +22.
011795*
011800 01  PROGRAM-INDICATOR-SWITCHES.
011810*    WS-EOF-TRUCK-SW/WS-EOF-ORDER-SW DRIVE THE MAIN READ LOOPS -
011820*    SET BY 800-READ-TRUCK-FILE/820-READ-ORDER-FILE, NEVER RESET.
011900     05  WS-EOF-TRUCK-SW              PIC X(3)   VALUE 'NO '.
012000         88  EOF-TRUCK                            VALUE 'YES'.
012100     05  WS-EOF-ORDER-SW              PIC X(3)   VALUE 'NO '.
012200         88  EOF-ORDER                            VALUE 'YES'.
012250*    WS-GROUP-OK-SW IS SET NO THE MOMENT ANY EDIT IN
012260*    220-EDIT-TRUCK-GROUP OR 224-EDIT-ORDER-ENTRY FAILS, AND
012270*    STAYS NO FOR THE REST OF THAT TRUCK'S GROUP - ONCE A GROUP
012280*    IS BAD THERE IS NO PARTIAL PLAN, THE WHOLE GROUP IS SKIPPED.
012300     05  WS-GROUP-OK-SW               PIC X(3)   VALUE 'NO '.
012400         88  GROUP-OK                             VALUE 'YES'.
012500         88  GROUP-NOT-OK                         VALUE 'NO '.
012600     05  WS-ORDER-OK-SW               PIC X(3)   VALUE 'NO '.
012700         88  ORDER-EDIT-OK                        VALUE 'YES'.
012800         88  ORDER-EDIT-BAD                       VALUE 'NO '.
012900     05  WS-TOO-MANY-ORD-SW           PIC X(3)   VALUE 'NO '.
013000         88  TOO-MANY-ORDERS                      VALUE 'YES'.
013100     05  WS-HOLD-ORDER-SW             PIC X(1)   VALUE 'N'.
013200         88  WS-HOLD-HAS-RECORD                   VALUE 'Y'.
013300         88  WS-HOLD-EMPTY                        VALUE 'N'.
013350     05  FILLER                       PIC X(08).
013400*
013500 01  WS-REPORT-CONTROLS.
013510*    WS-LINES-USED STARTS ABOVE WS-LINES-PER-PAGE SO THE VERY
013520*    FIRST DETAIL/TOTAL/NO-ORDERS LINE FORCES A HEADING BREAK -
013530*    SAME TRICK CNTRLBRK USES, CARRIED OVER HERE.
013600     05  WS-PAGE-COUNT                PIC S9(3)  COMP VALUE ZERO.
013700     05  WS-LINES-PER-PAGE            PIC S9(2)  COMP VALUE +45.
013800     05  WS-LINES-USED                PIC S9(2)  COMP VALUE +46.
013900     05  WS-LINE-SPACING              PIC S9(1)  COMP VALUE ZERO.
013950     05  FILLER                       PIC X(04).
014000*
014100 01  WS-ACCUMULATORS.
014200*    -- FOR PROGRAM RECORD TRACKING -----------------------
014300     05  WS-TRUCK-READ-CTR            PIC S9(5)  COMP VALUE ZERO.
014400     05  WS-ORDER-READ-CTR            PIC S9(5)  COMP VALUE ZERO.
014500     05  WS-PLAN-WRTN-CTR             PIC S9(5)  COMP VALUE ZERO.
014600     05  WS-GROUP-REJECT-CTR          PIC S9(5)  COMP VALUE ZERO.
014650     05  FILLER                       PIC X(08).
014700*
014800*    -- THE CANDIDATE-ORDER TABLE PASSED TO SLENGINE.  THE --
014900*    FIELD LAYOUT MUST STAY BYTE-FOR-BYTE IDENTICAL TO
015000*    SLENGINE'S ORDER-TABLE - SEE THE NOTE IN SLORDER.cpy.
015100 01  WS-ORDER-GROUP-AREA.
015200     05  WS-ORDER-COUNT               PIC 9(4)   COMP VALUE ZERO.
015300     05  WS-ORDER-TABLE.
015400         10  WS-ORDER-ENTRY OCCURS 22 TIMES.
015500             15  WS-ORD-ID               PIC X(10).
015550             15  WS-ORD-PAYOUT-CENTS     PIC S9(11).
015570             15  WS-ORD-PAYOUT-CENTS-R REDEFINES
015580                 WS-ORD-PAYOUT-CENTS     PIC S9(09)V99.
015700             15  WS-ORD-WEIGHT           PIC 9(07).
015800             15  WS-ORD-VOLUME           PIC 9(07).
015900             15  WS-ORD-ORIGIN           PIC X(20).
016000             15  WS-ORD-DEST             PIC X(20).
016100             15  WS-ORD-PICKUP-DATE      PIC 9(08).
016200             15  WS-ORD-DELIVERY-DATE    PIC 9(08).
016300             15  WS-ORD-HAZMAT-FLAG      PIC X(01).
016400                 88  WS-ORD-IS-HAZMAT            VALUE 'Y'.
016500                 88  WS-ORD-NOT-HAZMAT           VALUE 'N'.
016550     05  FILLER                       PIC X(08).
016600*
016620*    WS-ORD-PAYOUT-CENTS-R IS READ-ONLY - IT EXISTS PURELY SO
016640*    343-DETAIL-LINE-PRSS CAN EDIT THE CENTS FIGURE AS DOLLARS
016660*    AND CENTS ON THE REPORT WITHOUT A COMPUTE.  NEVER MOVED TO.
016680*
016700*    -- ONE-RECORD LOOKAHEAD BUFFER FOR ORDER-FILE.  HAND- --
016800*    CODED RATHER THAN COPIED FROM SLORDER SO THE FD'S OWN
016900*    SL-ORDER-RECORD NAMES STAY UNIQUE IN THIS PROGRAM.  820-
016920*    READ-ORDER-FILE FILLS IT ONE RECORD AHEAD OF WHAT 212-ADD-
016940*    ORDER-TO-GROUP IS CURRENTLY CONSUMING, SO THE PROGRAM CAN
016960*    TELL WHEN A TRUCK'S ORDER RUN HAS ENDED BEFORE IT READS
016980*    PAST IT INTO THE NEXT TRUCK'S ORDERS.
017000 01  WS-HOLD-ORDER-SAVE.
017100     05  WS-HOLD-TRK-ID-LINK          PIC X(10).
017200     05  WS-HOLD-ORD-ID               PIC X(10).
017300     05  WS-HOLD-PAYOUT-CENTS         PIC S9(11).
017400     05  WS-HOLD-WEIGHT               PIC 9(07).
017500     05  WS-HOLD-VOLUME                PIC 9(07).
017600     05  WS-HOLD-ORIGIN               PIC X(20).
017700     05  WS-HOLD-DEST                 PIC X(20).
017800     05  WS-HOLD-PICKUP-DATE          PIC 9(08).
017900     05  WS-HOLD-PICKUP-DATE-R REDEFINES
018000         WS-HOLD-PICKUP-DATE.
018100         10  WS-HOLD-PICKUP-CCYY      PIC 9(04).
018200         10  WS-HOLD-PICKUP-MM        PIC 9(02).
018300         10  WS-HOLD-PICKUP-DD        PIC 9(02).
018400     05  WS-HOLD-DELIVERY-DATE        PIC 9(08).
018500     05  WS-HOLD-HAZMAT-FLAG          PIC X(01).
018550     05  FILLER                       PIC X(08).
018600*
018700 01  WS-EDIT-SUBSCRIPTS.
018710*    WS-SUB WALKS THE CANDIDATE TABLE (WS-ORDER-ENTRY) DURING
018720*    EDITS AND DURING 344-FIND-ORDER-ENTRY'S LOOKUP.  WS-SUB2
018730*    WALKS THE PLAN RECORD'S SL-PLN-ORDER-ID TABLE WHILE 343-
018740*    DETAIL-LINE-PRSS PRINTS ONE LINE PER SELECTED ORDER - THE
018750*    TWO NEVER MOVE IN STEP SINCE SOME CANDIDATES WERE REJECTED
018760*    OR NOT CHOSEN BY THE SEARCH.
018800     05  WS-SUB                       PIC S9(4)  COMP.
018900     05  WS-SUB2                      PIC S9(4)  COMP.
018950     05  FILLER                       PIC X(04).
019000*
019100* PROGRAM REPORT LINES - ONE 01-LEVEL PER LINE TYPE, MOVED TO
019110* PLN-OUTPUT-REP-LINE BY THE PARAGRAPHS IN SECTION 340-955.
019120* FIELD WIDTHS AND SPACING MATCH CNTRLBRK'S OWN REPORT LINES
019130* WHERE THIS PROGRAM'S COLUMN COUNT ALLOWS.
019200*
019210*    FIRST HEADING LINE - REPORT NUMBER, TITLE, RUN DATE AND
019220*    PAGE NUMBER, CARRIED TO TOP-OF-FORM BY 955-HEADINGS.
019300 01  HL-HEADER-1.
019400     05  FILLER            PIC X(01)  VALUE SPACES.
019500     05  FILLER            PIC X(15)  VALUE 'REPORT NO 8810'.
019600     05  FILLER            PIC X(30)  VALUE SPACES.
019700     05  FILLER            PIC X(29)
019800                  VALUE 'SMARTLOAD TRUCK LOAD PLAN - '.
019900     05  RPT-DATE          PIC X(8).
020000     05  FILLER            PIC X(29)  VALUE SPACES.
020100     05  FILLER            PIC X(5)   VALUE 'PAGE '.
020200     05  RPT-PAGE-NO       PIC ZZZ.
020300     05  FILLER            PIC X(13)  VALUE SPACES.
020400*
020420*    SECOND HEADING LINE - JUST THE TWO COLUMN CAPTIONS.  THE
020440*    PAYOUT/WEIGHT/VOLUME CAPTIONS PRINT IN-LINE ON EACH DETAIL
020460*    LINE INSTEAD OF UP HERE, SINCE THEY ARE KEYED NUMBERS NOT
020480*    FIXED COLUMNS (SEE DL-DETAIL BELOW).
020500 01  HL-HEADER-2.
020600     05  FILLER            PIC X(03)  VALUE SPACES.
020700     05  FILLER            PIC X(10)  VALUE 'TRUCK ID'.
020800     05  FILLER            PIC X(05)  VALUE SPACES.
020900     05  FILLER            PIC X(10)  VALUE 'ORDER ID'.
021000     05  FILLER            PIC X(105) VALUE SPACES.
021100*
021110*    08/2000 (6128) ONE OF THESE PRINTS PER SELECTED ORDER.
021120*    PAYOUT/WEIGHT/VOLUME ARE NOT ON SL-PLAN-RECORD - 343-
021130*    DETAIL-LINE-PRSS PULLS THEM BACK OUT OF WS-ORDER-TABLE BY
021140*    ORDER ID (SEE 344-FIND-ORDER-ENTRY) BEFORE BUILDING THIS.
021200 01  DL-DETAIL.
021300     05  FILLER            PIC X(05)  VALUE SPACES.
021400     05  TRUCK-ID-DL       PIC X(10).
021450     05  FILLER            PIC X(03)  VALUE SPACES.
021600     05  ORDER-ID-DL       PIC X(10).
021620     05  FILLER            PIC X(02)  VALUE SPACES.
021630     05  FILLER            PIC X(07)  VALUE 'PAYOUT '.
021640     05  PAYOUT-DL         PIC Z,ZZZ,ZZ9.99-.
021650     05  FILLER            PIC X(02)  VALUE SPACES.
021660     05  FILLER            PIC X(08)  VALUE 'WEIGHT  '.
021670     05  WEIGHT-DL         PIC Z,ZZZ,ZZ9.
021680     05  FILLER            PIC X(02)  VALUE SPACES.
021690     05  FILLER            PIC X(08)  VALUE 'VOLUME  '.
021695     05  VOLUME-DL         PIC Z,ZZZ,ZZ9.
021700     05  FILLER            PIC X(45)  VALUE SPACES.
021800*
021810*    PRINTS INSTEAD OF ANY DETAIL LINES WHEN SLENGINE HANDS
021820*    BACK A ZERO-ORDER PLAN - EITHER THE GROUP HAD NO SURVIVING
021830*    ORDERS AFTER PRE-FILTERING, OR NO COMBINATION OF THEM FIT
021840*    THE TRUCK.
021900 01  NL-NO-ORDERS.
022000     05  FILLER            PIC X(05)  VALUE SPACES.
022100     05  TRUCK-ID-NL       PIC X(10).
022200     05  FILLER            PIC X(05)  VALUE SPACES.
022300     05  FILLER            PIC X(19)  VALUE 'NO ORDERS SELECTED'.
022400     05  FILLER            PIC X(94)  VALUE SPACES.
022500*
022510*    ONE PER TRUCK, PRINTED AFTER THE LAST DETAIL (OR NO-ORDERS)
022520*    LINE.  EVERY FIGURE ON THIS LINE COMES STRAIGHT OFF
022530*    SL-PLAN-RECORD - NO REPORT-TIME ARITHMETIC HAPPENS HERE,
022540*    SLENGINE HAS ALREADY DONE IT ALL.
022600 01  TL-PLAN-TOTAL.
022700     05  FILLER            PIC X(05)  VALUE SPACES.
022800     05  TRUCK-ID-TL       PIC X(10).
022900     05  FILLER            PIC X(03)  VALUE SPACES.
023000     05  FILLER            PIC X(07)  VALUE 'PAYOUT '.
023100     05  PAYOUT-TL         PIC Z,ZZZ,ZZ9.99-.
023200     05  FILLER            PIC X(02)  VALUE SPACES.
023300     05  FILLER            PIC X(08)  VALUE 'WEIGHT  '.
023400     05  WEIGHT-TL         PIC Z,ZZZ,ZZ9.
023500     05  FILLER            PIC X(02)  VALUE SPACES.
023600     05  FILLER            PIC X(08)  VALUE 'VOLUME  '.
023700     05  VOLUME-TL         PIC Z,ZZZ,ZZ9.
023800     05  FILLER            PIC X(02)  VALUE SPACES.
023900     05  FILLER            PIC X(07)  VALUE 'UTIL-WT'.
024000     05  UTIL-WT-TL        PIC ZZ9.99.
024100     05  FILLER            PIC X(02)  VALUE SPACES.
024200     05  FILLER            PIC X(07)  VALUE 'UTIL-VL'.
024300     05  UTIL-VL-TL        PIC ZZ9.99.
024400     05  FILLER            PIC X(27)  VALUE SPACES.
024500*
024510*    ONE LINE AT THE VERY END OF THE RUN - THIS RUN CARRIES NO
024520*    CROSS-TRUCK GRAND TOTALS, JUST THE RECORD COUNTS, SINCE
024530*    EACH TRUCK GROUP IS OPTIMIZED ON ITS OWN.
024600 01  EL-END-OF-REPORT.
024700     05  FILLER            PIC X(05)  VALUE SPACES.
024800     05  FILLER            PIC X(30)
024900                  VALUE 'END OF SMARTLOAD PLAN REPORT'.
025000     05  FILLER            PIC X(05)  VALUE SPACES.
025100     05  FILLER            PIC X(13)  VALUE 'TRUCKS READ  '.
025200     05  TRUCKS-READ-EL    PIC ZZZZ9.
025300     05  FILLER            PIC X(02)  VALUE SPACES.
025400     05  FILLER            PIC X(13)  VALUE 'PLANS WRITTEN'.
025500     05  PLANS-WRTN-EL     PIC ZZZZ9.
025600     05  FILLER            PIC X(02)  VALUE SPACES.
025700     05  FILLER            PIC X(13)  VALUE 'GROUPS REJ   '.
025800     05  GROUPS-REJ-EL     PIC ZZZZ9.
025900     05  FILLER            PIC X(35)  VALUE SPACES.
026000*
026010*    700-ERROR-DISPLAY MOVES A LITERAL ERROR TEXT HERE AND
026020*    DISPLAYS IT TO SYSOUT - REJECTED GROUPS NEVER REACH THE
026030*    PLAN-REPORT, ONLY THE CONSOLE LOG, THE SAME AS CNTRLBRK'S
026040*    OWN ERROR HANDLING.
026100 01  ERROR-MESSAGE-EL.
026120     05  FILLER                       PIC X(133).
026200*
026210*    FOLLOWS ERROR-MESSAGE-EL TO SYSOUT SO THE OPERATOR CAN SEE
026220*    WHICH TRUCK/ORDER THE REJECTED GROUP BELONGED TO.
026300 01  ERROR-RECORD-EL.
026400     05  TRUCK-ID-EL       PIC X(10).
026500     05  FILLER            PIC X(04)  VALUE SPACES.
026600     05  ORDER-ID-EL       PIC X(10).
026700     05  FILLER            PIC X(109) VALUE SPACES.
026800*
026810*    GENERAL-PURPOSE CAPTION/COUNT PAIR FOR THE EOJ CONSOLE
026820*    DIAGNOSTICS IN 550-DISPLAY-PROG-DIAG - ONE MESSAGE, ONE
026830*    NUMBER, REUSED FOR EACH OF THE FOUR RUN COUNTS.
026900 01  DISPLAY-LINE.
027000     05  DISP-MESSAGE      PIC X(45).
027100     05  DISP-VALUE        PIC ZZZZ9.
027150     05  FILLER            PIC X(04).
027200*
027300****************************************************************
027400 PROCEDURE DIVISION.
027500*
027510****************************************************************
027520*   MAINLINE - OPEN, PRIME THE LOOKAHEAD BUFFER, DRIVE THE
027530*   TRUCK-AT-A-TIME LOOP, PRINT THE END TOTALS AND CONSOLE
027540*   DIAGNOSTICS, CLOSE.  ONE PASS OF TRUCK-FILE, NO RESTART
027550*   LOGIC - IF THE JOB ABENDS MID-RUN IT IS RESUBMITTED FROM
027560*   THE TOP, THE SAME AS EVERY OTHER JOB ON THIS SHOP'S
027570*   DISPATCH SCHEDULE.
027580****************************************************************
027600 000-MAINLINE SECTION.
027700*
027800     OPEN INPUT  TRUCK-FILE
027900          INPUT  ORDER-FILE
028000          OUTPUT PLAN-FILE
028100          OUTPUT PLAN-REPORT.
028200     PERFORM 100-INITIALIZE THRU 100-EXIT.
028300     PERFORM 200-SRT-INPUT-PROCD THRU 200-EXIT.
028400     PERFORM 500-PRSS-END-TOTALS THRU 500-EXIT.
028500     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
028600     CLOSE TRUCK-FILE
028700           ORDER-FILE
028800           PLAN-FILE
028900           PLAN-REPORT.
029000     MOVE ZERO TO RETURN-CODE.
029100     GOBACK.
029200*
029300 100-INITIALIZE.
029400*
029500     MOVE ZEROS TO WS-PAGE-COUNT, WS-TRUCK-READ-CTR,
029600                   WS-ORDER-READ-CTR, WS-PLAN-WRTN-CTR,
029700                   WS-GROUP-REJECT-CTR.
029800     MOVE 1 TO WS-LINE-SPACING.
029900     MOVE 'NO ' TO WS-EOF-TRUCK-SW, WS-EOF-ORDER-SW.
030000     MOVE SPACES TO DL-DETAIL, NL-NO-ORDERS, TL-PLAN-TOTAL.
030040*    RUN DATE IS HARD-CODED THE SAME WAY CNTRLBRK'S OWN HEADING
030045*    DATE IS - THIS PROGRAM DOES NOT ACCEPT FROM THE SYSTEM
030048*    CLOCK. UPDATE IT BY HAND FOR THE CURRENT PROCESSING DATE.
030050     MOVE '08-08-00' TO RPT-DATE.
030100*    PRIME THE ONE-RECORD LOOKAHEAD SO 212-ADD-ORDER-TO-GROUP
030150*    ALREADY HAS THE FIRST ORDER RECORD IN HAND WHEN THE FIRST
030180*    TRUCK GROUP IS BUILT.
030200     PERFORM 820-READ-ORDER-FILE THRU 820-EXIT.
030300*
030400 100-EXIT.
030500     EXIT.
030600*
030700 200-SRT-INPUT-PROCD SECTION.
030800*
030810*    TOP OF THE TRUCK-AT-A-TIME LOOP - 215-PRSS-TRUCK-RECORDS IS
030820*    PERFORMED ONCE PER TRUCK RECORD UNTIL TRUCK-FILE IS
030830*    EXHAUSTED.  AN EMPTY TRUCK-FILE IS TREATED AS A HARD ERROR,
030840*    NOT AS ZERO GROUPS PROCESSED, SINCE A DISPATCH RUN WITH NO
030850*    TRUCKS AT ALL ALMOST CERTAINLY MEANS THE WRONG FILE WAS
030860*    SUPPLIED TO THE JOB.
030900     PERFORM 800-READ-TRUCK-FILE THRU 800-EXIT.
031000     IF EOF-TRUCK
031100         DISPLAY 'ERROR!!  TRUCK FILE EMPTY!'
031200         GO TO 200-EXIT.
031300     PERFORM 215-PRSS-TRUCK-RECORDS THRU 215-EXIT
031400         UNTIL EOF-TRUCK.
031500*
031600 200-EXIT.
031700     EXIT.
031800*
031900 215-PRSS-TRUCK-RECORDS.
032000*
032010*    ONE FULL PASS - BUILD THE GROUP, EDIT IT, AND EITHER WRITE
032020*    ITS PLAN AND REPORT GROUP OR COUNT IT AS REJECTED - FOR THE
032030*    TRUCK CURRENTLY IN SL-TRUCK-RECORD.  A REJECTED GROUP STILL
032040*    COUNTS AS A TRUCK PROCESSED - IT JUST PRODUCES NO PLAN-
032050*    FILE RECORD AND NO REPORT GROUP, ONLY THE ERROR LOG.
032100     PERFORM 210-BUILD-ORDER-GROUP THRU 210-EXIT.
032200     PERFORM 220-EDIT-TRUCK-GROUP THRU 220-EXIT.
032300     IF GROUP-OK
032400         PERFORM 340-WRITE-PLAN-AND-REPORT THRU 340-EXIT
032500     ELSE
032600         ADD 1 TO WS-GROUP-REJECT-CTR.
032700     PERFORM 800-READ-TRUCK-FILE THRU 800-EXIT.
032800*
032900 215-EXIT.
033000     EXIT.
033100*
033200****************************************************************
033300*   READ THE TRUCK RECORD AND GATHER ITS CANDIDATE ORDERS OFF
033330*   THE LOOKAHEAD BUFFER.
033400****************************************************************
033500 210-BUILD-ORDER-GROUP.
033600*
033610*    PULLS EVERY ORDER RECORD THAT MATCHES THE CURRENT TRUCK'S
033620*    ID OFF THE LOOKAHEAD BUFFER INTO WS-ORDER-GROUP-AREA.  STOPS
033630*    WHEN THE BUFFER GOES EMPTY (LAST RECORD ON ORDER-FILE) OR
033640*    THE TRK-ID-LINK CHANGES, WHICHEVER COMES FIRST.
033700     MOVE ZERO TO WS-ORDER-COUNT.
033800     MOVE 'NO ' TO WS-TOO-MANY-ORD-SW.
033900     PERFORM 212-ADD-ORDER-TO-GROUP THRU 212-EXIT
034000         UNTIL WS-HOLD-EMPTY OR
034100               WS-HOLD-TRK-ID-LINK NOT = SL-TRK-ID.
034200*
034300 210-EXIT.
034400     EXIT.
034500*
034600 212-ADD-ORDER-TO-GROUP.
034700*
034710*    ONE ORDER PER CALL.  IF THE GROUP IS ALREADY AT THE 22-
034720*    ENTRY TABLE LIMIT THE RECORD IS SKIPPED (NOT STORED) AND
034730*    WS-TOO-MANY-ORD-SW IS RAISED FOR 220 TO CATCH - THE TRUCK
034740*    IS STILL READ FULLY OFF ORDER-FILE EITHER WAY, IT JUST
034750*    WON'T BE OPTIMIZED.
034800     IF WS-ORDER-COUNT NOT < WS-MAX-ORDERS-PER-TRUCK
034900         MOVE 'YES' TO WS-TOO-MANY-ORD-SW
035000     ELSE
035050*        EVERY FIELD OF THE LOOKAHEAD BUFFER IS COPIED INTO THE
035060*        NEXT CANDIDATE-TABLE SLOT - NONE OF IT IS EDITED YET,
035070*        THAT HAPPENS LATER IN 224-EDIT-ORDER-ENTRY.
035100         ADD 1 TO WS-ORDER-COUNT
035200         MOVE WS-HOLD-ORD-ID          TO WS-ORD-ID (WS-ORDER-COUNT)
035300         MOVE WS-HOLD-PAYOUT-CENTS    TO
035400                              WS-ORD-PAYOUT-CENTS (WS-ORDER-COUNT)
035500         MOVE WS-HOLD-WEIGHT          TO
035600                                    WS-ORD-WEIGHT (WS-ORDER-COUNT)
035700         MOVE WS-HOLD-VOLUME          TO
035800                                    WS-ORD-VOLUME (WS-ORDER-COUNT)
035900         MOVE WS-HOLD-ORIGIN          TO
036000                                    WS-ORD-ORIGIN (WS-ORDER-COUNT)
036100         MOVE WS-HOLD-DEST            TO
036200                                      WS-ORD-DEST (WS-ORDER-COUNT)
036300         MOVE WS-HOLD-PICKUP-DATE     TO
036400                             WS-ORD-PICKUP-DATE (WS-ORDER-COUNT)
036500         MOVE WS-HOLD-DELIVERY-DATE   TO
036600                           WS-ORD-DELIVERY-DATE (WS-ORDER-COUNT)
036700         MOVE WS-HOLD-HAZMAT-FLAG     TO
036800                            WS-ORD-HAZMAT-FLAG (WS-ORDER-COUNT).
036900     PERFORM 820-READ-ORDER-FILE THRU 820-EXIT.
037000*
037100 212-EXIT.
037200     EXIT.
037300*
037400****************************************************************
037500*   VALIDATE THE TRUCK GROUP BEFORE IT GOES TO SLENGINE.
037600****************************************************************
037700 220-EDIT-TRUCK-GROUP.
037800*
037810*    TRUCK-LEVEL EDITS FIRST, THEN (IF THE GROUP HAS ANY ORDERS
037820*    AT ALL) THE PER-ORDER EDITS BELOW IN 224.  NOTE THIS
037830*    PARAGRAPH DOES NOT STOP AT THE FIRST FAILURE - ALL THREE
037840*    TRUCK-LEVEL CHECKS RUN REGARDLESS, SO THE SYSOUT LOG SHOWS
037850*    EVERY PROBLEM WITH A BAD TRUCK RECORD IN ONE PASS RATHER
037860*    THAN MAKING THE DESK RESUBMIT REPEATEDLY TO FIND THEM ALL.
037900     MOVE 'YES' TO WS-GROUP-OK-SW.
037910*    TRUCK ID IS THE KEY PRINTED ON EVERY REPORT LINE AND
037920*    WRITTEN TO SL-PLAN-RECORD - A BLANK ID MAKES THE PLAN
037930*    UNTRACEABLE, SO THE WHOLE GROUP IS REJECTED.
038000     IF SL-TRK-ID = SPACES
038100         MOVE '** ERROR **  TRUCK ID MISSING' TO ERROR-MESSAGE-EL
038200         PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
038300         MOVE 'NO ' TO WS-GROUP-OK-SW.
038350*    ZERO CAPACITY WOULD MAKE SLENGINE'S WEIGHT/VOLUME TESTS
038360*    REJECT EVERY ORDER AUTOMATICALLY - CAUGHT HERE INSTEAD SO
038370*    THE OPERATOR SEES A CLEAR "CAPACITY MISSING" MESSAGE RATHER
038380*    THAN A SILENT NO-ORDERS-SELECTED PLAN.
038400     IF SL-TRK-MAX-WEIGHT = ZERO OR SL-TRK-MAX-VOLUME = ZERO
038500         MOVE '** ERROR **  TRUCK CAPACITY ZERO OR MISSING' TO
038600                                                ERROR-MESSAGE-EL
038700         PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
038800         MOVE 'NO ' TO WS-GROUP-OK-SW.
038850*    WS-TOO-MANY-ORD-SW WAS SET BACK IN 212 WHEN THE 22-ENTRY
038860*    TABLE FILLED UP - REPORTED HERE AS A GROUP-LEVEL EDIT
038870*    FAILURE SO THE OPERATOR SEES IT WITH THE OTHER REJECTS.
038900     IF TOO-MANY-ORDERS
039000         MOVE '** ERROR **  MORE THAN 22 ORDERS FOR TRUCK' TO
039100                                                ERROR-MESSAGE-EL
039200         PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
039300         MOVE 'NO ' TO WS-GROUP-OK-SW.
039350*    PER-ORDER EDITS ONLY RUN IF THE GROUP ACTUALLY HAS ORDERS -
039360*    A LEGITIMATE ZERO-ORDER TRUCK (NONE OFFERED) IS NOT AN
039370*    EDIT FAILURE, IT JUST PRODUCES A NO-ORDERS PLAN LATER.
039400     IF WS-ORDER-COUNT > ZERO
039500         PERFORM 224-EDIT-ORDER-ENTRY THRU 224-EXIT
039600             VARYING WS-SUB FROM 1 BY 1
039700             UNTIL WS-SUB > WS-ORDER-COUNT.
039750*    CARRIES THE GROUP'S PASS/FAIL RESULT INTO SL-TRUCK-RECORD
039760*    ITSELF (SL-TRK-EDIT-SW) SO THE FLAG TRAVELS WITH THE RECORD
039770*    IF IT IS EVER MOVED TO LINKAGE OR DUMPED FOR DEBUGGING.
039780     IF GROUP-OK
039790         SET SL-TRK-EDIT-PASSED TO TRUE
039795     ELSE
039797         SET SL-TRK-EDIT-FAILED TO TRUE.
039800*
039900 220-EXIT.
040000     EXIT.
040100*
040200 224-EDIT-ORDER-ENTRY.
040300*
040310*    ONE CALL PER CANDIDATE ORDER (WS-SUB POINTS AT IT).  EVERY
040320*    EDIT THE DISPATCH DESK REQUIRES IS CHECKED HERE: ID/ORIGIN/
040330*    DEST NON-BLANK, PAYOUT NOT NEGATIVE, WEIGHT AND VOLUME
040340*    POSITIVE, BOTH DATES PRESENT, HAZMAT FLAG A VALID Y/N.  ANY
040350*    ONE FAILURE FLUNKS THE WHOLE ORDER, AND A FLUNKED ORDER
040360*    FLUNKS THE WHOLE TRUCK GROUP (SEE THE LAST IF BELOW) - THIS
040370*    PROGRAM NEVER DROPS A SINGLE BAD ORDER AND RUNS THE REST,
040380*    THAT IS SLENGINE'S PRE-FILTER'S JOB, NOT AN EDIT FAILURE.
040400     MOVE 'YES' TO WS-ORDER-OK-SW.
040450*    AN ORDER WITH NO ID CANNOT BE MATCHED BACK TO SL-PLAN-
040460*    RECORD'S ORDER-ID LIST BY 344-FIND-ORDER-ENTRY, SO IT IS
040470*    KILLED HERE BEFORE SLENGINE EVER SEES IT.
040500     IF WS-ORD-ID (WS-SUB) = SPACES
040600         MOVE 'NO ' TO WS-ORDER-OK-SW.
040650*    02/1992 ADDED - A NEGATIVE PAYOUT SLIPPED THROUGH BEFORE
040660*    THIS EDIT EXISTED AND CONFUSED THE MAXIMIZATION IN SLENGINE.
040670     IF WS-ORD-PAYOUT-CENTS (WS-SUB) < ZERO
040680         MOVE 'NO ' TO WS-ORDER-OK-SW.
040690*    ZERO WEIGHT OR VOLUME WOULD LET SLENGINE PICK THE ORDER FOR
040692*    FREE - CAPACITY USED BUT NOTHING CONSUMED - SO BOTH MUST
040694*    BE POSITIVE.
040700     IF WS-ORD-WEIGHT (WS-SUB) = ZERO OR
040800        WS-ORD-VOLUME (WS-SUB) = ZERO
040900         MOVE 'NO ' TO WS-ORDER-OK-SW.
040950*    ORIGIN/DEST ARE NOT USED IN THE SELECTION ARITHMETIC BUT
040960*    ARE REQUIRED DISPATCH DATA - A BLANK ONE MEANS THE RECORD
040970*    CAME IN INCOMPLETE.
041000     IF WS-ORD-ORIGIN (WS-SUB) = SPACES OR
041100        WS-ORD-DEST (WS-SUB) = SPACES
041200         MOVE 'NO ' TO WS-ORDER-OK-SW.
041250*    BOTH DATES ARE REQUIRED EVEN THOUGH NEITHER DRIVES THE LOAD
041260*    SELECTION - THEY ARE CARRIED THROUGH FOR THE DISPATCH DESK'S
041270*    OWN SCHEDULING, AND A ZERO DATE IS NEVER VALID CCYYMMDD.
041300     IF WS-ORD-PICKUP-DATE (WS-SUB) = ZERO OR
041400        WS-ORD-DELIVERY-DATE (WS-SUB) = ZERO
041500         MOVE 'NO ' TO WS-ORDER-OK-SW.
041550*    Y OR N ONLY - SLENGINE'S HAZMAT-ISOLATION RULE (650-CHECK-
041560*    COMPATIBLE) DEPENDS ON THIS FLAG BEING ONE OR THE OTHER,
041570*    NEVER SPACE OR ANY OTHER CHARACTER.
041600     IF WS-ORD-HAZMAT-FLAG (WS-SUB) NOT = 'Y' AND
041700        WS-ORD-HAZMAT-FLAG (WS-SUB) NOT = 'N'
041800         MOVE 'NO ' TO WS-ORDER-OK-SW.
041900     IF NOT ORDER-EDIT-OK
042000         MOVE '** ERROR **  INVALID ORDER ENTRY IN TRUCK GROUP'
042100                                           TO ERROR-MESSAGE-EL
042200         MOVE WS-ORD-ID (WS-SUB) TO ORDER-ID-EL
042300         PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
042400         MOVE 'NO ' TO WS-GROUP-OK-SW.
042500*
042600 224-EXIT.
042700     EXIT.
042800*
042900****************************************************************
043000*   CALL SLENGINE, WRITE THE PLAN AND THE REPORT GROUP FOR THIS
043100*   TRUCK.
043200****************************************************************
043300 340-WRITE-PLAN-AND-REPORT.
043400*
043410*    ALL IN ONE PARAGRAPH - CALL THE OPTIMIZER, WRITE THE
043420*    SL-PLAN-FILE RECORD IT HANDS BACK, AND PRINT THE
043430*    REPORT GROUP FOR THIS TRUCK (DETAIL LINES OR THE NO-ORDERS
043440*    LINE, FOLLOWED BY THE PLAN TOTAL LINE).  ONLY EDIT-PASSED
043450*    TRUCK GROUPS REACH THIS PARAGRAPH - SEE 215.
043500     CALL 'SLENGINE' USING SL-TRUCK-RECORD, WS-ORDER-COUNT,
043600                            WS-ORDER-TABLE, SL-PLAN-RECORD.
043700     WRITE SL-PLAN-RECORD.
043800     ADD 1 TO WS-PLAN-WRTN-CTR.
043900     IF SL-PLN-ORDER-COUNT = ZERO
044000         PERFORM 345-WRITE-NO-ORDERS THRU 345-EXIT
044100     ELSE
044200         PERFORM 343-DETAIL-LINE-PRSS THRU 343-EXIT
044300             VARYING WS-SUB2 FROM 1 BY 1
044400             UNTIL WS-SUB2 > SL-PLN-ORDER-COUNT.
044500     PERFORM 347-WRITE-PLAN-TOTAL THRU 347-EXIT.
044600*
044700 340-EXIT.
044800     EXIT.
044900*
045000 343-DETAIL-LINE-PRSS.
045100*
045110*    ONE DETAIL LINE PER ORDER SLENGINE PUT IN THE PLAN.
045120*    WS-SUB2 WALKS SL-PLAN-RECORD'S ORDER-ID LIST; 344 BELOW
045130*    WALKS THE CANDIDATE TABLE TO FIND THE MATCHING PAYOUT/
045140*    WEIGHT/VOLUME, SINCE SL-PLAN-RECORD ITSELF CARRIES ONLY
045150*    THE WINNING ORDER-IDS, NOT THEIR DOLLAR/WEIGHT FIGURES.
045200     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
045300        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
045400           PERFORM 955-HEADINGS THRU 955-EXIT.
045410*    LOOK UP THE SELECTED ORDER'S PAYOUT/WEIGHT/VOLUME BACK IN
045420*    THE CANDIDATE TABLE - THE PLAN RECORD CARRIES ONLY IDS.
045430     MOVE 1 TO WS-SUB.
045440     PERFORM 344-FIND-ORDER-ENTRY THRU 344-EXIT
045450         UNTIL WS-SUB > WS-ORDER-COUNT
045460         OR WS-ORD-ID (WS-SUB) = SL-PLN-ORDER-ID (WS-SUB2).
045500     MOVE SL-TRK-ID TO TRUCK-ID-DL.
045600     MOVE SL-PLN-ORDER-ID (WS-SUB2) TO ORDER-ID-DL.
045610     MOVE WS-ORD-PAYOUT-CENTS-R (WS-SUB) TO PAYOUT-DL.
045620     MOVE WS-ORD-WEIGHT (WS-SUB) TO WEIGHT-DL.
045630     MOVE WS-ORD-VOLUME (WS-SUB) TO VOLUME-DL.
045700     WRITE PLN-OUTPUT-REP-LINE FROM DL-DETAIL
045800         AFTER ADVANCING WS-LINE-SPACING.
045900     ADD WS-LINE-SPACING TO WS-LINES-USED.
046000     MOVE 1 TO WS-LINE-SPACING.
046100     MOVE SPACES TO DL-DETAIL.
046200*
046300 343-EXIT.
046400     EXIT.
046420*
046440 344-FIND-ORDER-ENTRY.
046460*
046465*    TABLE-WALK HELPER FOR 343 ABOVE - ADVANCES WS-SUB ONE
046470*    ENTRY AT A TIME UNTIL THE CALLING PERFORM'S UNTIL TEST
046475*    FINDS THE MATCHING ORD-ID OR RUNS OFF THE END OF TABLE.
046480     ADD 1 TO WS-SUB.
046490*
046495 344-EXIT.
046498     EXIT.
046500*
046600 345-WRITE-NO-ORDERS.
046700*
046710*    SLENGINE RETURNED A PLAN WITH ZERO ORDERS ON IT - PRINTS
046720*    THE ONE-LINE "NO ORDERS" MESSAGE INSTEAD OF A DETAIL LIST.
046730*    A VALID, EDIT-PASSED TRUCK CAN STILL END UP HERE IF NO
046740*    CANDIDATE ORDER FIT ITS WEIGHT/VOLUME CAPACITY.
046800     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
046900        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
047000           PERFORM 955-HEADINGS THRU 955-EXIT.
047100     MOVE SL-TRK-ID TO TRUCK-ID-NL.
047200     WRITE PLN-OUTPUT-REP-LINE FROM NL-NO-ORDERS
047300         AFTER ADVANCING WS-LINE-SPACING.
047400     ADD WS-LINE-SPACING TO WS-LINES-USED.
047500     MOVE 1 TO WS-LINE-SPACING.
047600     MOVE SPACES TO NL-NO-ORDERS.
047700*
047800 345-EXIT.
047900     EXIT.
048000*
048100 347-WRITE-PLAN-TOTAL.
048200*
048210*    PLAN-LEVEL TOTAL LINE - PAYOUT/WEIGHT/VOLUME AND THE TWO
048220*    UTILIZATION PERCENTS, ALL CARRIED STRAIGHT OVER FROM THE
048230*    SL-PLAN-RECORD SLENGINE RETURNED.  PRINTS FOR EVERY TRUCK,
048240*    EVEN A NO-ORDERS ONE (THE TOTALS ARE SIMPLY ZERO THEN).
048300     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
048400        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
048500           PERFORM 955-HEADINGS THRU 955-EXIT.
048600     MOVE SL-TRK-ID TO TRUCK-ID-TL.
048700     MOVE SL-PLN-TOTAL-PAYOUT-R TO PAYOUT-TL.
048800     MOVE SL-PLN-TOTAL-WEIGHT TO WEIGHT-TL.
048900     MOVE SL-PLN-TOTAL-VOLUME TO VOLUME-TL.
049000     MOVE SL-PLN-UTIL-WEIGHT TO UTIL-WT-TL.
049100     MOVE SL-PLN-UTIL-VOLUME TO UTIL-VL-TL.
049200     MOVE 2 TO WS-LINE-SPACING.
049300     WRITE PLN-OUTPUT-REP-LINE FROM TL-PLAN-TOTAL
049400         AFTER ADVANCING WS-LINE-SPACING.
049500     ADD WS-LINE-SPACING TO WS-LINES-USED.
049600     MOVE 1 TO WS-LINE-SPACING.
049700     MOVE SPACES TO TL-PLAN-TOTAL.
049800*
049900 347-EXIT.
050000     EXIT.
050100*
050200 500-PRSS-END-TOTALS.
050300*
050310*    END-OF-JOB REPORT LINE - THE THREE RUN COUNTS PLUS THE
050320*    REJECT COUNT, SO THE DISPATCH DESK CAN SEE AT A GLANCE
050330*    WHETHER EVERY TRUCK THAT CAME IN GOT A PLAN OUT.  NO
050340*    GRAND-TOTAL PAYOUT/WEIGHT/VOLUME HERE - SEE EL-END-OF-
050350*    REPORT'S OWN COMMENT FOR WHY.
050400     MOVE 2 TO WS-LINE-SPACING.
050500     MOVE WS-TRUCK-READ-CTR TO TRUCKS-READ-EL.
050600     MOVE WS-PLAN-WRTN-CTR TO PLANS-WRTN-EL.
050700     MOVE WS-GROUP-REJECT-CTR TO GROUPS-REJ-EL.
050800     WRITE PLN-OUTPUT-REP-LINE FROM EL-END-OF-REPORT
050900         AFTER ADVANCING WS-LINE-SPACING.
051000*
051100 500-EXIT.
051200     EXIT.
051300*
051400 550-DISPLAY-PROG-DIAG.
051500*
051510*    OPERATOR SYSOUT AT EOJ - THE SAME FOUR COUNTS AS 500 ABOVE,
051520*    REPEATED HERE FOR THE CONSOLE LOG BECAUSE THE PRINTED REPORT
051530*    MAY NOT GET PULLED UNTIL THE NEXT SHIFT.  DISPLAY-LINE IS
051540*    REUSED FOR ALL FOUR COUNTS - SEE ITS OWN COMMENT ABOVE.
051600     DISPLAY '****     SLLDOPT RUN COMPLETE    ****'.
051700     DISPLAY '                                                 '.
051750*    FOUR MOVE/DISPLAY PAIRS RATHER THAN A TABLE-DRIVEN LOOP -
051760*    ONLY FOUR COUNTS EVER PRINT HERE, THE SAME AS CNTRLBRK'S
051770*    OWN EOJ DIAGNOSTIC BLOCK, SO A TABLE WOULD BE OVERKILL.
051800     MOVE 'TRUCK RECORDS READ                           '  TO
051900          DISP-MESSAGE.
052000     MOVE WS-TRUCK-READ-CTR TO DISP-VALUE.
052100     DISPLAY DISPLAY-LINE.
052200     MOVE 'ORDER RECORDS READ                           '  TO
052300          DISP-MESSAGE.
052400     MOVE WS-ORDER-READ-CTR TO DISP-VALUE.
052500     DISPLAY DISPLAY-LINE.
052600     MOVE 'PLAN RECORDS WRITTEN                         '  TO
052700          DISP-MESSAGE.
052800     MOVE WS-PLAN-WRTN-CTR TO DISP-VALUE.
052900     DISPLAY DISPLAY-LINE.
053000     MOVE 'TRUCK GROUPS REJECTED ON EDIT                 '  TO
053100          DISP-MESSAGE.
053200     MOVE WS-GROUP-REJECT-CTR TO DISP-VALUE.
053300     DISPLAY DISPLAY-LINE.
053400     DISPLAY '                                                 '.
053500     DISPLAY '****     SLLDOPT EOJ             ****'.
053600*
053700 550-EXIT.
053800     EXIT.
053900*
054000 700-ERROR-DISPLAY.
054100*
054110*    COMMON ERROR-LOGGING PARAGRAPH - PERFORMED FROM EVERY EDIT
054120*    FAILURE IN 220/224 ABOVE.  THE MESSAGE LINE IS MOVED BY THE
054130*    CALLER BEFORE THE PERFORM; THIS PARAGRAPH JUST DISPLAYS IT
054140*    AND FOLLOWS IT WITH THE OFFENDING TRUCK-ID FOR TRACING.
054200     DISPLAY ERROR-MESSAGE-EL.
054300     MOVE SL-TRK-ID TO TRUCK-ID-EL.
054400     DISPLAY ERROR-RECORD-EL.
054500     MOVE SPACES TO ERROR-RECORD-EL.
054600*
054700 700-EXIT.
054800     EXIT.
054900*
055000 800-READ-TRUCK-FILE.
055100*
055110*    TRUCK-FILE IS READ ONE RECORD PER TRUCK GROUP - NO SORT,
055120*    NO MATCH LOGIC, JUST IN PHYSICAL SEQUENCE.  END OF FILE
055130*    DROPS STRAIGHT TO 800-EXIT SO 200'S LOOP TEST PICKS IT UP.
055200     READ TRUCK-FILE
055300         AT END  MOVE 'YES' TO WS-EOF-TRUCK-SW
055400                 GO TO 800-EXIT.
055500     ADD 1 TO WS-TRUCK-READ-CTR.
055600*
055700 800-EXIT.
055800     EXIT.
055900*
056000 820-READ-ORDER-FILE.
056100*
056110*    ORDER-FILE IS READ AHEAD BY ONE RECORD INTO THE WS-HOLD-
056120*    ORDER-SAVE BUFFER - SEE THAT BUFFER'S COMMENT UNDER
056130*    WORKING-STORAGE.  212 ABOVE DECIDES WHETHER THE RECORD WE
056140*    JUST HELD BELONGS TO THE TRUCK GROUP CURRENTLY BEING BUILT.
056200     READ ORDER-FILE
056300         AT END  MOVE 'YES' TO WS-EOF-ORDER-SW
056400                 MOVE 'N' TO WS-HOLD-ORDER-SW
056500                 GO TO 820-EXIT.
056600     ADD 1 TO WS-ORDER-READ-CTR.
056650*    EVERY FIELD OF THE JUST-READ ORDER RECORD IS COPIED INTO
056660*    THE HOLD AREA BEFORE THE CALLING PARAGRAPH LOOKS AT ANY OF
056670*    IT - THE HOLD AREA, NOT SL-ORDER-RECORD, IS WHAT 212 READS.
056700     MOVE SL-ORD-TRK-ID-LINK      TO WS-HOLD-TRK-ID-LINK.
056800     MOVE SL-ORD-ID               TO WS-HOLD-ORD-ID.
056900     MOVE SL-ORD-PAYOUT-CENTS     TO WS-HOLD-PAYOUT-CENTS.
057000     MOVE SL-ORD-WEIGHT           TO WS-HOLD-WEIGHT.
057100     MOVE SL-ORD-VOLUME           TO WS-HOLD-VOLUME.
057200     MOVE SL-ORD-ORIGIN           TO WS-HOLD-ORIGIN.
057300     MOVE SL-ORD-DEST             TO WS-HOLD-DEST.
057400     MOVE SL-ORD-PICKUP-DATE      TO WS-HOLD-PICKUP-DATE.
057500     MOVE SL-ORD-DELIVERY-DATE    TO WS-HOLD-DELIVERY-DATE.
057600     MOVE SL-ORD-HAZMAT-FLAG      TO WS-HOLD-HAZMAT-FLAG.
057700     MOVE 'Y' TO WS-HOLD-ORDER-SW.
057800*
057900 820-EXIT.
058000     EXIT.
058100*
058200 955-HEADINGS.
058300*
058310*    NEW-PAGE ROUTINE - PERFORMED WHENEVER WS-LINES-USED REACHES
058320*    WS-LINES-PER-PAGE.  HL-HEADER-1 SKIPS TO TOP-OF-FORM (THE
058330*    CARRIAGE-CONTROL MNEMONIC IN SPECIAL-NAMES); HL-HEADER-2
058340*    FOLLOWS TWO LINES DOWN WITH THE COLUMN CAPTIONS.
058400     ADD 1 TO WS-PAGE-COUNT.
058500     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
058600     WRITE PLN-OUTPUT-REP-LINE FROM HL-HEADER-1
058700         AFTER ADVANCING TOP-OF-FORM.
058800     MOVE 1 TO WS-LINES-USED.
058900     MOVE 2 TO WS-LINE-SPACING.
059000     WRITE PLN-OUTPUT-REP-LINE FROM HL-HEADER-2
059100         AFTER ADVANCING WS-LINE-SPACING.
059200     ADD WS-LINE-SPACING TO WS-LINES-USED.
059300*
059400 955-EXIT.
059500     EXIT.
059600*
059700*  END OF PROGRAM SLLDOPT
