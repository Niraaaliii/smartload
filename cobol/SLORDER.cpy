000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK:   SLORDER                                        *
000400*   TITLE:      SMARTLOAD FREIGHT ORDER RECORD                 *
000500*                                                               *
000600*   USED BY:    SLLDOPT  (ORDER-FILE FD RECORD)                *
000700*                                                               *
000800*   UP TO 22 SL-ORDER-RECORDS FOLLOW EACH TRUCK RECORD ON       *
000900*   ORDER-FILE.  THE LEADING SL-ORD-TRK-ID-LINK FIELD TIES      *
001000*   EACH ORDER BACK TO ITS TRUCK GROUP; ORDERS FOR A GIVEN      *
001100*   TRUCK APPEAR TOGETHER AND IN THE SEQUENCE THE DISPATCH      *
001200*   DESK OFFERED THEM.  ONCE A GROUP IS READ, SLLDOPT MOVES     *
001300*   EACH ORDER INTO ITS OWN CANDIDATE-ORDER TABLE ENTRY (SEE    *
001400*   WS-ORDER-TABLE IN SLLDOPT, ORDER-TABLE IN SLENGINE) -      *
001500*   THOSE TABLE LAYOUTS ARE CODED DIRECTLY IN EACH PROGRAM      *
001600*   RATHER THAN COPIED, SINCE THEY ARE THE CALL INTERFACE       *
001700*   BETWEEN THE TWO PROGRAMS AND THE LINK FIELD DOES NOT         *
001800*   BELONG IN THEM.                                              *
001900*                                                               *
002000*   RECORD LENGTH FOR THE FILE RECORD IS 120 BYTES.             *
002100*****************************************************************
002200* CHANGE HISTORY FOR THIS COPYBOOK -
002300*   1991-04-02  RSM  ORIGINAL LAYOUT FOR FREIGHT DISPATCH REWRITE
002400*   1993-08-30  TKB  SPLIT PICKUP/DELIVERY DATES OUT TO CCYYMMDD
002500*                     AND ADDED THE SLASH-DATE REDEFINES BELOW
002600*   1999-01-19  RSM  Y2K REVIEW - DATES CARRIED AS 4-DIGIT CCYY
002700*                     SINCE THE 1993-08-30 CHANGE, NO EXPOSURE
002800*****************************************************************
002900*
003000 01  SL-ORDER-RECORD.
003100*
003200*        -- GROUPING KEY (FILE RECORD ONLY) -----------------
003300     05  SL-ORD-TRK-ID-LINK              PIC X(10).
003400*
003500*        -- ORDER IDENTIFICATION -----------------------------
003600     05  SL-ORD-ID                       PIC X(10).
003700*
003800*        -- PAYOUT, WEIGHT AND VOLUME ------------------------
003900*        PAYOUT IS CARRIED IN WHOLE CENTS, ZONED DECIMAL -
004000*        THIS SHOP DOES NOT PACK MONEY FIELDS.  WEIGHT AND
004100*        VOLUME ARE WHOLE POUNDS / CUBIC FEET.
004200     05  SL-ORD-PAYOUT-CENTS             PIC S9(11).
004300     05  SL-ORD-WEIGHT                   PIC 9(07).
004400     05  SL-ORD-VOLUME                   PIC 9(07).
004500*
004600*        -- ORIGIN AND DESTINATION -----------------------------
004700*        COMPARED CASE-INSENSITIVELY BY THE ENGINE WHEN IT
004800*        CHECKS ROUTE COMPATIBILITY; CARRIED HERE AS KEYED,
004900*        MIXED-CASE TEXT THE WAY THE DISPATCH DESK ENTERS IT.
005000     05  SL-ORD-ORIGIN                   PIC X(20).
005100     05  SL-ORD-DEST                     PIC X(20).
005200*
005300*        -- PICKUP DATE, CCYYMMDD, AND SLASH-DATE VIEW --------
005400     05  SL-ORD-PICKUP-DATE              PIC 9(08).
005500     05  SL-ORD-PICKUP-DATE-R REDEFINES
005600         SL-ORD-PICKUP-DATE.
005700         10  SL-ORD-PICKUP-CCYY          PIC 9(04).
005800         10  SL-ORD-PICKUP-MM            PIC 9(02).
005900         10  SL-ORD-PICKUP-DD            PIC 9(02).
006000*
006100*        -- DELIVERY DATE, CCYYMMDD, AND SLASH-DATE VIEW ------
006200     05  SL-ORD-DELIVERY-DATE            PIC 9(08).
006300     05  SL-ORD-DELIVERY-DATE-R REDEFINES
006400         SL-ORD-DELIVERY-DATE.
006500         10  SL-ORD-DELIVERY-CCYY        PIC 9(04).
006600         10  SL-ORD-DELIVERY-MM          PIC 9(02).
006700         10  SL-ORD-DELIVERY-DD          PIC 9(02).
006800*
006900*        -- HAZMAT INDICATOR -----------------------------------
007000     05  SL-ORD-HAZMAT-FLAG              PIC X(01).
007100         88  SL-ORD-IS-HAZMAT                      VALUE 'Y'.
007200         88  SL-ORD-NOT-HAZMAT                     VALUE 'N'.
007300*
007400*        -- RESERVE FOR FUTURE ORDER ATTRIBUTES -----------------
007500*        (ACCESSORIAL CHARGE CODE, TRAILER-TYPE REQUIRED) --
007600*        NONE OF THESE ARE READ OR TESTED BY THIS RELEASE.
007700     05  FILLER                          PIC X(18).
