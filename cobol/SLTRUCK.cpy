000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK:   SLTRUCK                                        *
000400*   TITLE:      SMARTLOAD TRUCK CAPACITY RECORD                *
000500*                                                               *
000600*   USED BY:    SLLDOPT  (TRUCK-FILE FD RECORD)                *
000700*               SLENGINE (SL-TRUCK-RECORD LINKAGE PARAMETER)    *
000800*                                                               *
000900*   ONE SL-TRUCK-RECORD IS READ PER OPTIMIZATION RUN.  IT      *
001000*   CARRIES THE TRUCK IDENTIFIER AND THE TWO CAPACITY LIMITS   *
001100*   (MAX PAYLOAD WEIGHT IN POUNDS, MAX PAYLOAD VOLUME IN       *
001200*   CUBIC FEET) THAT THE LOAD OPTIMIZER ENGINE TESTS EVERY     *
001300*   CANDIDATE COMBINATION OF FREIGHT ORDERS AGAINST.           *
001400*                                                               *
001500*   RECORD LENGTH IS 80 BYTES, LINE-SEQUENTIAL, ONE TRUCK      *
001600*   PER RECORD.  FIELDS NOT USED BY THIS RELEASE ARE CARRIED   *
001700*   AS FILLER SO THE LAYOUT CAN GROW WITHOUT A FILE CONVERSION.*
001800*                                                               *
001900*****************************************************************
002000* CHANGE HISTORY FOR THIS COPYBOOK -
002100*   1991-04-02  RSM  ORIGINAL LAYOUT FOR FREIGHT DISPATCH REWRITE
002200*   1994-11-15  TKB  ADDED REDEFINES FOR WEIGHT/VOLUME SPLIT VIEW
002300*   1999-02-08  RSM  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT
002400*                     IN THIS COPYBOOK, NO CHANGE REQUIRED
002500*****************************************************************
002600*
002700 01  SL-TRUCK-RECORD.
002800*
002900*        -- TRUCK IDENTIFICATION -----------------------------
003000     05  SL-TRK-KEY-DATA.
003100         10  SL-TRK-ID                   PIC X(10).
003200         10  FILLER                      PIC X(02).
003300*
003400*        -- TRUCK CAPACITY LIMITS --------------------------
003500*        MAX WEIGHT AND MAX VOLUME ARE EDITED TO BE GREATER
003600*        THAN ZERO BY SLLDOPT BEFORE THE RECORD IS PASSED TO
003700*        THE ENGINE.  THE ALTERNATE (-R) VIEWS BELOW SPLIT OFF
003800*        THE THOUSANDS FROM THE ONES SO OPERATIONS CAN SPOT A
003900*        CAPACITY FIGURE ENTERED IN THE WRONG UNIT ON A DUMP.
004000     05  SL-TRK-CAPACITY-DATA.
004100         10  SL-TRK-MAX-WEIGHT           PIC 9(07).
004200         10  SL-TRK-MAX-WT-R REDEFINES
004300             SL-TRK-MAX-WEIGHT.
004400             15  SL-TRK-MAX-WT-THOUS     PIC 9(04).
004500             15  SL-TRK-MAX-WT-ONES      PIC 9(03).
004600         10  SL-TRK-MAX-VOLUME           PIC 9(07).
004700         10  SL-TRK-MAX-VL-R REDEFINES
004800             SL-TRK-MAX-VOLUME.
004900             15  SL-TRK-MAX-VL-THOUS     PIC 9(04).
005000             15  SL-TRK-MAX-VL-ONES      PIC 9(03).
005100*
005200*        -- RECORD-LEVEL EDIT INDICATOR --------------------
005300*        SET BY SLLDOPT PARAGRAPH 220-EDIT-TRUCK-GROUP; NOT
005400*        PRESENT ON THE INCOMING FILE, IT TRAVELS WITH THE
005500*        RECORD WHEN SL-TRUCK-RECORD IS PASSED TO SLENGINE.
005600     05  SL-TRK-STATUS-DATA.
005700         10  SL-TRK-EDIT-SW              PIC X(01) VALUE 'N'.
005800             88  SL-TRK-EDIT-PASSED                VALUE 'Y'.
005900             88  SL-TRK-EDIT-FAILED                VALUE 'N'.
006000         10  FILLER                      PIC X(01).
006100*
006200*        -- RESERVE FOR FUTURE TRUCK ATTRIBUTES -------------
006300*        (CARRIER CODE, TRAILER TYPE, DOMICILE TERMINAL) --
006400*        NONE OF THESE ARE READ OR TESTED BY THIS RELEASE.
006500     05  FILLER                          PIC X(52).
