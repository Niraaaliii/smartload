000100****************************************************************
000200* PROGRAM:  SLENGINE
000300*           Consolidated Freightways Data Center
000400*
000500* AUTHOR :  T K Brannigan
000600*           Consolidated Freightways Data Center
000700*
000800* THIS PROGRAM IS THE LOAD OPTIMIZER ENGINE FOR THE SMARTLOAD
000900* FREIGHT DISPATCH SYSTEM.  IT IS A CALLED SUBROUTINE - IT HAS
001000* NO FILES OF ITS OWN AND PERFORMS NO I/O.  SLLDOPT CALLS IT
001100* ONCE PER TRUCK, PASSING THE TRUCK'S CAPACITY RECORD AND THE
001200* TABLE OF CANDIDATE ORDERS BUILT FOR THAT TRUCK; SLENGINE
001300* RETURNS THE BEST LOAD PLAN IT CAN FIND FOR THAT TRUCK.
001400*
001500*   - PRE-FILTERS ORDERS THAT CANNOT POSSIBLY RIDE (LATE
001600*     PICKUP AFTER DELIVERY, OR BIGGER THAN THE TRUCK BY
001700*     ITSELF)
001800*   - SEARCHES EVERY COMBINATION OF THE SURVIVING ORDERS THAT
001900*     SHARES ONE ORIGIN/DESTINATION, DOES NOT MIX HAZMAT AND
002000*     NON-HAZMAT FREIGHT, AND FITS THE TRUCK'S WEIGHT AND
002100*     VOLUME, FOR THE COMBINATION WORTH THE MOST MONEY
002200*   - BUILDS THE TOTALS AND UTILIZATION PERCENTAGES FOR THE
002300*     WINNING COMBINATION
002400*
002500* THE SEARCH IS EXHAUSTIVE BUT THIS SHOP'S DISPATCH DESK CAPS
002600* A TRUCK AT 22 CANDIDATE ORDERS, SO THE WORST CASE (2**22
002700* COMBINATIONS) STILL RUNS IN UNDER A COUPLE OF SECONDS.  DO
002800* NOT RAISE THE 22-ORDER LIMIT WITHOUT RE-TIMING THIS PROGRAM.
002900****************************************************************
003000* Linkage:
003100*      parameters, IN THE ORDER SLLDOPT MUST PASS THEM:
003200*        1: SL-TRUCK-RECORD  (passed and not changed)
003300*        2: ORDER-COUNT   (passed and not changed)
003400*        3: ORDER-TABLE   (passed and not changed)
003500*        4: SL-PLAN-RECORD   (passed and built by this program)
003600****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    SLENGINE.
003900 AUTHOR.        T K BRANNIGAN.
004000 INSTALLATION.  CONSOLIDATED FREIGHTWAYS DATA CENTER.
004100 DATE-WRITTEN.  04/10/91.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENTIAL.
004400****************************************************************
004500* CHANGE LOG -
004600*   04/10/91  TKB  5591  ORIGINAL SUBROUTINE FOR THE FREIGHT
004700*                        DISPATCH REWRITE, CALLED FROM SLLDOPT
004800*   07/22/91  TKB  5630  CORRECTED HAZMAT ISOLATION TO ALLOW
004900*                        MULTIPLE HAZMAT ORDERS ON ONE TRUCK
005000*   02/14/92  RSM  5701  CAPACITY CHECK NOW TESTS THE RUNNING
005100*                        TOTAL, NOT EACH ORDER AGAINST THE FULL
005200*                        TRUCK LIMIT - FIXED OVER-ACCEPTANCE BUG
005300*   11/03/93  TKB  5822  ROUTE COMPARE MADE CASE-INSENSITIVE AT
005400*                        THE DISPATCH DESK'S REQUEST
005500*   06/19/96  DJH  5960  RAISED CANDIDATE-ORDER LIMIT FROM 18 TO
005600*                        22 ORDERS PER TRUCK
005700*   01/19/99  RSM  6044  Y2K REVIEW - PICKUP/DELIVERY DATES ARE
005800*                        8-DIGIT CCYYMMDD THROUGHOUT, NO 2-DIGIT
005900*                        YEAR COMPARISONS IN THIS PROGRAM
006000*   08/07/00  DJH  6129  DROPPED THE OLD "FIRST FIT" SHORTCUT -
006100*                        DESK WANTED THE TRUE MAXIMUM-PAYOUT LOAD
006200*                        EVEN WHEN IT TAKES LONGER TO FIND
006220*   08/29/00  DJH  6129A PLAN WEIGHT/VOLUME WERE COMING OUT OF THE
006240*                        DFS STACK ARRAYS AFTER THE SEARCH ENDED -
006260*                        THOSE SLOTS GET RE-USED BY LATER COMBOS AT
006280*                        THE SAME DEPTH.  NOW SNAPSHOT THE WINNING
006290*                        WEIGHT/VOLUME TO WS-BEST-WEIGHT/VOLUME THE
006295*                        SAME MOMENT WE SNAPSHOT WS-BEST-PAYOUT
006300****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.   IBM-390.
006700 OBJECT-COMPUTER.   IBM-390.
007300*
007400 INPUT-OUTPUT SECTION.
007500****************************************************************
007600 DATA DIVISION.
007700*
007800 WORKING-STORAGE SECTION.
007900*
007920*    STANDALONE CALL COUNTER - ONE TRUCK PER CALL, SO THIS IS
007940*    ALSO A RUNNING COUNT OF TRUCKS PROCESSED THIS JOB STEP.
007960 77  WS-ENGINE-CALL-CTR           PIC S9(4) COMP VALUE ZERO.
007980*
008000 01  WS-PROGRAM-FIELDS.
008050     05  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
008070     05  FILLER                   PIC X(10)  VALUE SPACES.
008200*
008300*    -- SURVIVOR LIST BUILT BY THE PRE-FILTER -----------------
008400*    WS-SURV-IDX(N) IS THE ORDER-TABLE SUBSCRIPT OF THE
008500*    N-TH SURVIVING ORDER, IN ORIGINAL INPUT SEQUENCE.
008600 01  WS-SURVIVOR-AREA.
008700     05  WS-SURV-COUNT            PIC S9(4)  COMP VALUE ZERO.
008800     05  WS-SURV-IDX OCCURS 22 TIMES
008900                                  PIC S9(4)  COMP.
008950     05  FILLER                   PIC X(08)  VALUE SPACES.
009000*
009100*    -- DEPTH-FIRST SEARCH STACK --------------------------------
009200*    DEPTH D HOLDS THE D-TH ORDER OF THE COMBINATION CURRENTLY
009300*    BEING BUILT.  WS-STK-NEXT-IDX(D) IS THE NEXT SURVIVOR
009400*    POSITION TO TRY EXTENDING THE COMBINATION WITH AT DEPTH D;
009500*    WHEN IT PASSES WS-SURV-COUNT, DEPTH D HAS NO MORE CHILDREN
009600*    AND THE SEARCH BACKS UP TO DEPTH D - 1.  THIS IS HOW A
009700*    RECURSIVE "INCLUDE THIS ORDER, THEN TRY THE REST" SEARCH IS
009800*    CODED WITHOUT RECURSION.
009900 01  WS-SEARCH-STACK.
010000     05  WS-DEPTH                 PIC S9(4)  COMP VALUE ZERO.
010100     05  WS-STK-NEXT-IDX OCCURS 23 TIMES
010200                                  PIC S9(4)  COMP.
010300     05  WS-STK-CHOSEN-SURV OCCURS 22 TIMES
010400                                  PIC S9(4)  COMP.
010500     05  WS-STK-CHOSEN-IDX OCCURS 22 TIMES
010600                                  PIC S9(4)  COMP.
010650     05  FILLER                   PIC X(08)  VALUE SPACES.
010700*
010800*    -- RUNNING AND BEST-FOUND TOTALS ---------------------------
010900*    THESE ARE WORKING ACCUMULATORS ONLY; THE RECORD-LEVEL
011000*    TOTALS SLENGINE HANDS BACK TO SLLDOPT LIVE IN SL-PLAN-RECORD
011100*    AND STAY ZONED DECIMAL THE WAY EVERY OTHER MONEY FIELD IN
011200*    THIS SYSTEM DOES.
011300 01  WS-RUNNING-TOTALS.
011400     05  WS-RUN-WEIGHT OCCURS 23 TIMES
011500                                  PIC S9(8)  COMP-3.
011600     05  WS-RUN-VOLUME OCCURS 23 TIMES
011700                                  PIC S9(8)  COMP-3.
011800     05  WS-RUN-PAYOUT OCCURS 23 TIMES
011900                                  PIC S9(13) COMP-3.
011950     05  FILLER                   PIC X(08)  VALUE SPACES.
012000 01  WS-BEST-COMBINATION.
012100     05  WS-BEST-COUNT            PIC S9(4)  COMP VALUE ZERO.
012200     05  WS-BEST-PAYOUT           PIC S9(13) COMP-3 VALUE ZERO.
012220     05  WS-BEST-WEIGHT           PIC S9(8)  COMP-3 VALUE ZERO.
012240     05  WS-BEST-VOLUME           PIC S9(8)  COMP-3 VALUE ZERO.
012300     05  WS-BEST-IDX OCCURS 22 TIMES
012400                                  PIC S9(4)  COMP.
012450     05  FILLER                   PIC X(08)  VALUE SPACES.
012500*
012600*    -- SINGLE-CANDIDATE WORK AREA --------------------------
012700 01  WS-CANDIDATE-WORK.
012800     05  WS-CAND-SURV             PIC S9(4)  COMP.
012900     05  WS-CAND-IDX              PIC S9(4)  COMP.
013000     05  WS-TRY-WEIGHT            PIC S9(8)  COMP-3.
013100     05  WS-TRY-VOLUME            PIC S9(8)  COMP-3.
013200     05  WS-COMPATIBLE-SW         PIC X(01)  VALUE 'N'.
013300         88  WS-COMPATIBLE                   VALUE 'Y'.
013400         88  WS-NOT-COMPATIBLE               VALUE 'N'.
013450     05  FILLER                   PIC X(04)  VALUE SPACES.
013500*
013600*    -- CASE-INSENSITIVE ROUTE COMPARE WORK AREA ----------------
013700*    11/1993 CHANGE - UPCASED HERE, NEVER IN THE RECORD ITSELF,
013800*    SO WHAT SLLDOPT PRINTS KEEPS THE DISPATCH DESK'S SPELLING.
013900 01  WS-ROUTE-COMPARE-AREA.
014000     05  WS-FIRST-ORIGIN-UC       PIC X(20).
014100     05  WS-FIRST-DEST-UC         PIC X(20).
014200     05  WS-CAND-ORIGIN-UC        PIC X(20).
014300     05  WS-CAND-DEST-UC          PIC X(20).
014350     05  FILLER                   PIC X(08)  VALUE SPACES.
014400 01  WS-ROUTE-COMPARE-VIEW REDEFINES WS-ROUTE-COMPARE-AREA.
014500     05  WS-FIRST-ROUTE-UC        PIC X(40).
014600     05  WS-CAND-ROUTE-UC         PIC X(40).
014650     05  FILLER                   PIC X(08)  VALUE SPACES.
014700*
014800*    -- UTILIZATION WORK AREA -----------------------------------
014900*    COMPUTE ... ROUNDED NEEDS A DECIMAL-ALIGNED WORK FIELD TO
015000*    ROUND INTO BEFORE IT IS MOVED TO THE ZONED REPORT FIELD.
015100 01  WS-UTIL-WORK-AREA.
015200     05  WS-UTIL-WEIGHT-WRK       PIC S9(5)V99 COMP-3.
015300     05  WS-UTIL-VOLUME-WRK       PIC S9(5)V99 COMP-3.
015350     05  FILLER                   PIC X(04)  VALUE SPACES.
015400 01  WS-UTIL-SUBSCRIPTS.
015500     05  WS-SUB                   PIC S9(4)  COMP.
015600     05  WS-SUB2                  PIC S9(4)  COMP.
015650     05  FILLER                   PIC X(04)  VALUE SPACES.
015700*
015800****************************************************************
015900 LINKAGE SECTION.
016000*
016100     COPY SLTRUCK.
016200*
016300 01  ORDER-COUNT               PIC 9(4)   COMP.
016400*
016500*    -- CANDIDATE-ORDER TABLE, THE CALL-INTERFACE SHAPE OF ----
016600*    SL-ORDER-RECORD (SLORDER.cpy), LESS THE FILE-ONLY LINK
016700*    FIELD.  CODED HERE BY HAND RATHER THAN COPIED SO THE CALL
016800*    CONTRACT DOES NOT MOVE IF THE FILE LAYOUT EVER DOES.
016900 01  ORDER-TABLE.
017000     05  ORDER-ENTRY OCCURS 22 TIMES.
017100         10  ORD-ID                PIC X(10).
017200         10  ORD-PAYOUT-CENTS      PIC S9(11).
017300         10  ORD-WEIGHT            PIC 9(07).
017400         10  ORD-VOLUME            PIC 9(07).
017500         10  ORD-ORIGIN            PIC X(20).
017600         10  ORD-DEST              PIC X(20).
017700         10  ORD-PICKUP-DATE       PIC 9(08).
017800         10  ORD-DELIVERY-DATE     PIC 9(08).
017900         10  ORD-HAZMAT-FLAG       PIC X(01).
018000             88  ORD-IS-HAZMAT             VALUE 'Y'.
018100             88  ORD-NOT-HAZMAT            VALUE 'N'.
018200*
018300     COPY SLPLAN.
018400*
018500****************************************************************
018600 PROCEDURE DIVISION USING SL-TRUCK-RECORD, ORDER-COUNT,
018700                           ORDER-TABLE, SL-PLAN-RECORD.
018800*
018900 000-MAIN SECTION.
019000*
019100 000-MAINLINE.
019200*
019210*    ONE CALL FROM SLLDOPT = ONE TRUCK'S WORTH OF OPTIMIZATION.
019220*    NO FILES ARE OPENED OR CLOSED HERE - THIS PROGRAM HAS NONE
019230*    OF ITS OWN, ALL IO BELONGS TO THE CALLER.
019300     MOVE 'SLENGINE STARTED' TO WS-PROGRAM-STATUS.
019320     ADD 1 TO WS-ENGINE-CALL-CTR.
019360     DISPLAY 'SLENGINE - CALL NUMBER ' WS-ENGINE-CALL-CTR.
019400     PERFORM 100-INITIALIZE THRU 100-EXIT.
019500     PERFORM 200-PREFILTER-ORDERS THRU 200-EXIT.
019600     IF WS-SURV-COUNT = ZERO
019700         PERFORM 300-BUILD-EMPTY-PLAN THRU 300-EXIT
019800     ELSE
019900         PERFORM 600-SEARCH-COMBINATIONS THRU 600-EXIT
020000         PERFORM 700-CALC-TOTALS THRU 700-EXIT.
020100     MOVE 'SLENGINE ENDED' TO WS-PROGRAM-STATUS.
020200     GOBACK.
020300*
020400 100-INITIALIZE.
020500*
020510*    EVERY FIELD HERE IS RESET ON EACH CALL - NOTHING CARRIES
020520*    OVER FROM ONE TRUCK TO THE NEXT, SINCE EACH TRUCK IS
020530*    OPTIMIZED INDEPENDENTLY.  DEPTH ZERO'S RUN-TOTALS ARE
020540*    PRIMED SO 620-PUSH-ORDER CAN ADD THE FIRST ORDER TO ZERO.
020600     MOVE ZERO TO WS-SURV-COUNT, WS-DEPTH,
020700                  WS-BEST-COUNT, WS-BEST-PAYOUT,
020750                  WS-BEST-WEIGHT, WS-BEST-VOLUME.
020800     MOVE SPACES TO SL-PLN-ORDER-IDS.
020900     MOVE ZERO TO WS-RUN-WEIGHT (1), WS-RUN-VOLUME (1),
021000                  WS-RUN-PAYOUT (1).
021100*
021200 100-EXIT.
021300     EXIT.
021400*
021500 200-PREFILTER-ORDERS.
021600*
021700*    AN ORDER IS DROPPED, NOT REJECTED, WHEN ITS PICKUP DATE
021800*    FALLS AFTER ITS DELIVERY DATE OR IT ALONE IS TOO HEAVY OR
021900*    TOO BIG FOR THE TRUCK.  SURVIVORS KEEP THEIR ORIGINAL
022000*    INPUT SEQUENCE.
022100     PERFORM 210-PREFILTER-ONE-ORDER THRU 210-EXIT
022200         VARYING WS-SUB FROM 1 BY 1
022300         UNTIL WS-SUB > ORDER-COUNT.
022400*
022500 200-EXIT.
022600     EXIT.
022700*
022800 210-PREFILTER-ONE-ORDER.
022900*
023000     IF ORD-PICKUP-DATE (WS-SUB) >
023100                      ORD-DELIVERY-DATE (WS-SUB)
023200         NEXT SENTENCE
023300     ELSE
023400         IF ORD-WEIGHT (WS-SUB) > SL-TRK-MAX-WEIGHT OR
023500            ORD-VOLUME (WS-SUB) > SL-TRK-MAX-VOLUME
023600             NEXT SENTENCE
023700         ELSE
023800             ADD 1 TO WS-SURV-COUNT
023900             MOVE WS-SUB TO WS-SURV-IDX (WS-SURV-COUNT).
024000*
024100 210-EXIT.
024200     EXIT.
024300*
024400 300-BUILD-EMPTY-PLAN.
024500*
024510*    NOTHING SURVIVED PREFILTERING - SHORT-CIRCUITS THE SEARCH
024520*    ENTIRELY AND HANDS BACK A ZERO-ORDER, ZERO-TOTAL PLAN
024530*    RATHER THAN RUNNING 600-SEARCH-COMBINATIONS ON AN EMPTY
024540*    SURVIVOR TABLE.
024600     MOVE SL-TRK-ID TO SL-PLN-TRUCK-ID.
024700     MOVE ZERO TO SL-PLN-ORDER-COUNT,
024800                  SL-PLN-TOTAL-PAYOUT,
024900                  SL-PLN-TOTAL-WEIGHT,
025000                  SL-PLN-TOTAL-VOLUME,
025100                  SL-PLN-UTIL-WEIGHT,
025200                  SL-PLN-UTIL-VOLUME.
025300*
025400 300-EXIT.
025500     EXIT.
025600*
025700****************************************************************
025800*   SECTION 600 - COMBINATION SEARCH.  AN ITERATIVE, STACK-
025900*   DRIVEN DEPTH-FIRST SEARCH OVER THE SURVIVING ORDERS.  EACH
026000*   TIME A CANDIDATE IS ADDED THE COMBINATION IS EVALUATED ON
026100*   THE SPOT, SO THE FIRST COMBINATION FOUND AT THE BEST
026200*   PAYOUT WINS TIES, MATCHING THE DISPATCH DESK'S ORIGINAL
026300*   RECURSIVE PROTOTYPE ONE ORDER AT A TIME.
026400****************************************************************
026500 600-SEARCH-COMBINATIONS.
026600*
026700     MOVE 1 TO WS-STK-NEXT-IDX (1).
026800     PERFORM 610-TRY-NEXT-CANDIDATE THRU 610-EXIT
026900         UNTIL WS-DEPTH = ZERO AND
027000               WS-STK-NEXT-IDX (1) > WS-SURV-COUNT.
027100     PERFORM 670-LOAD-BEST-COMBINATION THRU 670-EXIT.
027200*
027300 600-EXIT.
027400     EXIT.
027500*
027600 610-TRY-NEXT-CANDIDATE.
027700*
027800     IF WS-STK-NEXT-IDX (WS-DEPTH + 1) > WS-SURV-COUNT
027900         PERFORM 630-POP-ORDER THRU 630-EXIT
028000     ELSE
028100         MOVE WS-STK-NEXT-IDX (WS-DEPTH + 1) TO WS-CAND-SURV
028200         ADD 1 TO WS-STK-NEXT-IDX (WS-DEPTH + 1)
028300         MOVE WS-SURV-IDX (WS-CAND-SURV) TO WS-CAND-IDX
028400         PERFORM 650-CHECK-COMPATIBLE THRU 650-EXIT
028500         IF WS-COMPATIBLE
028600             PERFORM 620-PUSH-ORDER THRU 620-EXIT.
028700*
028800 610-EXIT.
028900     EXIT.
029000*
029100 620-PUSH-ORDER.
029200*
029210*    TRIAL WEIGHT/VOLUME ARE COMPUTED BEFORE COMMITTING THE
029220*    CANDIDATE TO THE STACK, SO A CANDIDATE THAT WOULD BUST
029230*    CAPACITY IS SIMPLY SKIPPED (NEXT SENTENCE) WITHOUT EVER
029240*    ADVANCING WS-DEPTH - THE SEARCH THEN MOVES ON TO THE NEXT
029250*    CANDIDATE AT THE SAME DEPTH VIA 610'S NEXT-IDX BUMP.
029300     COMPUTE WS-TRY-WEIGHT =
029400         WS-RUN-WEIGHT (WS-DEPTH + 1) +
029500         ORD-WEIGHT (WS-CAND-IDX).
029600     COMPUTE WS-TRY-VOLUME =
029700         WS-RUN-VOLUME (WS-DEPTH + 1) +
029800         ORD-VOLUME (WS-CAND-IDX).
029900     IF WS-TRY-WEIGHT > SL-TRK-MAX-WEIGHT OR
030000        WS-TRY-VOLUME > SL-TRK-MAX-VOLUME
030100         NEXT SENTENCE
030200     ELSE
030300         ADD 1 TO WS-DEPTH
030400         MOVE WS-CAND-SURV TO WS-STK-CHOSEN-SURV (WS-DEPTH)
030500         MOVE WS-CAND-IDX  TO WS-STK-CHOSEN-IDX (WS-DEPTH)
030600         MOVE WS-TRY-WEIGHT TO WS-RUN-WEIGHT (WS-DEPTH + 1)
030700         MOVE WS-TRY-VOLUME TO WS-RUN-VOLUME (WS-DEPTH + 1)
030800         COMPUTE WS-RUN-PAYOUT (WS-DEPTH + 1) =
030900             WS-RUN-PAYOUT (WS-DEPTH) +
031000             ORD-PAYOUT-CENTS (WS-CAND-IDX)
031100         COMPUTE WS-STK-NEXT-IDX (WS-DEPTH + 1) =
031200             WS-CAND-SURV + 1
031300         PERFORM 640-EVALUATE-COMBINATION THRU 640-EXIT.
031400*
031500 620-EXIT.
031600     EXIT.
031700*
031800 630-POP-ORDER.
031900*
032000*    02/1992 FIX - THIS PARAGRAPH USED TO ALSO RESET THE
032100*    RUNNING TOTALS AT THE PARENT DEPTH, WHICH IS UNNECESSARY
032200*    SINCE THEY ARE NEVER RE-USED UNTIL 620-PUSH-ORDER
032300*    OVERWRITES THEM AGAIN ON THE NEXT DESCENT.
032400     IF WS-DEPTH > ZERO
032500         SUBTRACT 1 FROM WS-DEPTH.
032600*
032700 630-EXIT.
032800     EXIT.
032900*
033000 640-EVALUATE-COMBINATION.
033100*
033200     IF WS-RUN-PAYOUT (WS-DEPTH + 1) > WS-BEST-PAYOUT
033300         PERFORM 660-SAVE-BEST-COMBINATION THRU 660-EXIT.
033400*
033500 640-EXIT.
033600     EXIT.
033700*
033800 650-CHECK-COMPATIBLE.
033900*
034000*    A SINGLE ORDER IS ALWAYS SELF-COMPATIBLE.  TWO OR MORE
034100*    MUST SHARE THE FIRST ORDER'S ORIGIN AND DESTINATION,
034200*    COMPARED WITHOUT REGARD TO LETTER CASE (11/1993), AND MAY
034300*    NOT MIX HAZMAT WITH NON-HAZMAT FREIGHT (CORRECTED 07/1991
034400*    TO ALLOW HAZMAT-WITH-HAZMAT).
034500     IF WS-DEPTH = ZERO
034600         SET WS-COMPATIBLE TO TRUE
034700     ELSE
034800         PERFORM 655-UPCASE-ROUTE-FIELDS THRU 655-EXIT.
034900*
035000 650-EXIT.
035100     EXIT.
035200*
035300 655-UPCASE-ROUTE-FIELDS.
035400*
035500     MOVE ORD-ORIGIN (WS-STK-CHOSEN-IDX (1))
035600                                     TO WS-FIRST-ORIGIN-UC.
035700     MOVE ORD-DEST (WS-STK-CHOSEN-IDX (1))
035800                                     TO WS-FIRST-DEST-UC.
035900     MOVE ORD-ORIGIN (WS-CAND-IDX) TO WS-CAND-ORIGIN-UC.
036000     MOVE ORD-DEST (WS-CAND-IDX)   TO WS-CAND-DEST-UC.
036100     INSPECT WS-ROUTE-COMPARE-AREA CONVERTING
036200         'abcdefghijklmnopqrstuvwxyz' TO
036300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
036400     IF WS-FIRST-ROUTE-UC = WS-CAND-ROUTE-UC AND
036500        ORD-HAZMAT-FLAG (WS-STK-CHOSEN-IDX (1)) =
036600        ORD-HAZMAT-FLAG (WS-CAND-IDX)
036700         SET WS-COMPATIBLE TO TRUE
036800     ELSE
036900         SET WS-NOT-COMPATIBLE TO TRUE.
037000*
037100 655-EXIT.
037200     EXIT.
037300*
037400 660-SAVE-BEST-COMBINATION.
037500*
037520*    02/1992 FIX CARRIED FURTHER (SEE 700-CALC-TOTALS) - THE
037530*    WEIGHT/VOLUME MUST BE SNAPSHOTTED HERE TOO, THE SAME AS THE
037540*    PAYOUT, BECAUSE WS-RUN-WEIGHT/VOLUME AT THIS DEPTH GET
037550*    OVERWRITTEN BY EVERY LATER COMBINATION THE SEARCH TRIES AT
037560*    THE SAME DEPTH - THEY WOULD NOT STILL HOLD THE WINNING
037570*    COMBINATION'S FIGURES BY THE TIME THE SEARCH ENDS.
037600     MOVE WS-RUN-PAYOUT (WS-DEPTH + 1) TO WS-BEST-PAYOUT.
037610     MOVE WS-RUN-WEIGHT (WS-DEPTH + 1) TO WS-BEST-WEIGHT.
037620     MOVE WS-RUN-VOLUME (WS-DEPTH + 1) TO WS-BEST-VOLUME.
037700     MOVE WS-DEPTH TO WS-BEST-COUNT.
037800     PERFORM 665-COPY-BEST-ENTRY THRU 665-EXIT
037900         VARYING WS-SUB2 FROM 1 BY 1
038000         UNTIL WS-SUB2 > WS-DEPTH.
038200     DISPLAY 'SLENGINE - NEW BEST PAYOUT ' WS-BEST-PAYOUT
038300             ' ORDERS ' WS-BEST-COUNT.
038400*
038500 660-EXIT.
038600     EXIT.
038700*
038800 665-COPY-BEST-ENTRY.
038900*
039000     MOVE WS-STK-CHOSEN-IDX (WS-SUB2) TO WS-BEST-IDX (WS-SUB2).
039100*
039200 665-EXIT.
039300     EXIT.
039400*
039500 670-LOAD-BEST-COMBINATION.
039600*
039700*    THE EMPTY SUBSET (PAYOUT ZERO) IS THE STARTING INCUMBENT,
039800*    SO WS-BEST-COUNT CAN LEGITIMATELY COME BACK ZERO HERE.
039900     MOVE WS-BEST-COUNT TO SL-PLN-ORDER-COUNT.
040000     IF WS-BEST-COUNT > ZERO
040100         PERFORM 675-LOAD-BEST-ORDER-ID THRU 675-EXIT
040200             VARYING WS-SUB FROM 1 BY 1
040300             UNTIL WS-SUB > WS-BEST-COUNT.
040400*
040500 670-EXIT.
040600     EXIT.
040700*
040800 675-LOAD-BEST-ORDER-ID.
040900*
041000     MOVE ORD-ID (WS-BEST-IDX (WS-SUB))
041100                             TO SL-PLN-ORDER-ID (WS-SUB).
041200*
041300 675-EXIT.
041400     EXIT.
041500*
041600****************************************************************
041700*   SECTION 700 - TOTALS AND UTILIZATION.
041800****************************************************************
041900 700-CALC-TOTALS.
042000*
042010*    08/2000 FIX 6129A - TOTALS MUST COME FROM THE WS-BEST-*
042020*    SNAPSHOT TAKEN AT 660-SAVE-BEST-COMBINATION, NOT FROM THE
042030*    WS-RUN-WEIGHT/VOLUME STACK ARRAYS - THOSE SLOTS ARE RE-USED
042040*    BY EVERY COMBINATION THE SEARCH TRIES AFTER THE WINNER AND
042050*    NO LONGER HOLD THE WINNING FIGURES ONCE THE SEARCH IS DONE.
042100     MOVE SL-TRK-ID TO SL-PLN-TRUCK-ID.
042200     MOVE WS-BEST-PAYOUT TO SL-PLN-TOTAL-PAYOUT.
042300     MOVE WS-BEST-WEIGHT TO SL-PLN-TOTAL-WEIGHT.
042500     MOVE WS-BEST-VOLUME TO SL-PLN-TOTAL-VOLUME.
042700     PERFORM 710-CALC-UTILIZATION THRU 710-EXIT.
042800*
042900 700-EXIT.
043000     EXIT.
043100*
043200 710-CALC-UTILIZATION.
043300*
043400*    WEIGHT AND VOLUME UTILIZATION ARE EACH THE SELECTED TOTAL
043500*    TIMES 100 OVER THE TRUCK'S MAXIMUM, ROUNDED HALF-UP TO TWO
043600*    DECIMALS.  EDITS ALREADY FORBID A ZERO CAPACITY, BUT THE
043700*    DEFENSIVE ZERO BRANCHES STAY IN CASE THAT EVER CHANGES.
043800     IF SL-TRK-MAX-WEIGHT = ZERO
043900         MOVE ZERO TO SL-PLN-UTIL-WEIGHT
044000     ELSE
044100         COMPUTE WS-UTIL-WEIGHT-WRK ROUNDED =
044200             SL-PLN-TOTAL-WEIGHT * 100 / SL-TRK-MAX-WEIGHT
044300         MOVE WS-UTIL-WEIGHT-WRK TO SL-PLN-UTIL-WEIGHT.
044400     IF SL-TRK-MAX-VOLUME = ZERO
044500         MOVE ZERO TO SL-PLN-UTIL-VOLUME
044600     ELSE
044700         COMPUTE WS-UTIL-VOLUME-WRK ROUNDED =
044800             SL-PLN-TOTAL-VOLUME * 100 / SL-TRK-MAX-VOLUME
044900         MOVE WS-UTIL-VOLUME-WRK TO SL-PLN-UTIL-VOLUME.
045000*
045100 710-EXIT.
045200     EXIT.
045300*
045400*  END OF PROGRAM SLENGINE
