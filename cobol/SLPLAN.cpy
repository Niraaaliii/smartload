000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK:   SLPLAN                                         *
000400*   TITLE:      SMARTLOAD TRUCK LOAD PLAN RECORD                *
000500*                                                               *
000600*   USED BY:    SLLDOPT  (PLAN-FILE FD RECORD)                 *
000700*               SLENGINE (SL-PLAN-RECORD LINKAGE PARAMETER,     *
000800*                         FILLED DIRECTLY BY THE ENGINE)         *
000900*                                                               *
001000*   ONE SL-PLAN-RECORD IS WRITTEN PER TRUCK GROUP, WHETHER OR   *
001100*   NOT ANY ORDERS WERE SELECTED.  THE SELECTED-ORDER TABLE     *
001200*   CARRIES UP TO 22 ORDER IDS IN THE SEQUENCE THEY WERE FED    *
001300*   TO THE ENGINE; UNUSED ENTRIES ARE LEFT BLANK AND ARE NOT    *
001400*   COUNTED IN SL-PLN-ORDER-COUNT.                               *
001500*                                                               *
001600*   RECORD LENGTH IS 280 BYTES.                                 *
001700*****************************************************************
001800* CHANGE HISTORY FOR THIS COPYBOOK -
001900*   1991-04-05  RSM  ORIGINAL LAYOUT FOR FREIGHT DISPATCH REWRITE
002000*   1995-02-17  TKB  WIDENED ORDER-COUNT TABLE FROM 18 TO 22 TO
002100*                     MATCH THE REVISED TRAILER CAPACITY STUDY
002200*   1999-03-04  RSM  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,
002300*                     NO CHANGE REQUIRED
002400*****************************************************************
002500*
002600 01  SL-PLAN-RECORD.
002700*
002800*        -- TRUCK IDENTIFICATION (ECHOED FROM SL-TRUCK-RECORD) -
002900     05  SL-PLN-TRUCK-ID                 PIC X(10).
003000*
003100*        -- SELECTED-ORDER COUNT AND TABLE --------------------
003200     05  SL-PLN-ORDER-COUNT              PIC 9(02).
003300     05  SL-PLN-ORDER-IDS.
003400         10  SL-PLN-ORDER-ID OCCURS 22 TIMES
003500                             PIC X(10).
003600*
003700*        -- PLAN TOTALS ----------------------------------------
003800*        PAYOUT IS CARRIED IN WHOLE CENTS, ZONED DECIMAL, TO
003900*        MATCH SL-ORD-PAYOUT-CENTS; WEIGHT AND VOLUME ARE
004000*        WHOLE POUNDS / CUBIC FEET.  THE -R REDEFINES BELOW
004100*        OVERLAYS THE SAME 13 DIGITS WITH AN IMPLIED DECIMAL
004200*        POINT TWO FROM THE RIGHT SO THE REPORT WRITER CAN
004300*        MOVE STRAIGHT TO A DOLLARS-AND-CENTS EDIT PICTURE
004400*        WITHOUT A DIVIDE.
004500     05  SL-PLN-TOTAL-PAYOUT             PIC S9(13).
004600     05  SL-PLN-TOTAL-PAYOUT-R REDEFINES
004700         SL-PLN-TOTAL-PAYOUT             PIC S9(11)V99.
004800     05  SL-PLN-TOTAL-WEIGHT             PIC 9(08).
004900     05  SL-PLN-TOTAL-VOLUME             PIC 9(08).
005000*
005100*        -- UTILIZATION PERCENTAGES ------------------------
005200*        ROUNDED HALF-UP TO TWO DECIMALS BY THE ENGINE.  THE
005300*        -R REDEFINES BELOW SPLIT WHOLE PERCENT FROM HUN-
005400*        DREDTHS SO OPERATIONS CAN SPOT A BAD ROUNDING ON A
005500*        DUMP WITHOUT DECODING THE IMPLIED DECIMAL POINT.
005600     05  SL-PLN-UTIL-WEIGHT              PIC 9(03)V99.
005700     05  SL-PLN-UTIL-WEIGHT-R REDEFINES
005800         SL-PLN-UTIL-WEIGHT.
005900         10  SL-PLN-UTIL-WEIGHT-WHOLE    PIC 9(03).
006000         10  SL-PLN-UTIL-WEIGHT-HUND     PIC 9(02).
006100     05  SL-PLN-UTIL-VOLUME              PIC 9(03)V99.
006200     05  SL-PLN-UTIL-VOLUME-R REDEFINES
006300         SL-PLN-UTIL-VOLUME.
006400         10  SL-PLN-UTIL-VOLUME-WHOLE    PIC 9(03).
006500         10  SL-PLN-UTIL-VOLUME-HUND     PIC 9(02).
006600*
006700*        -- RESERVE FOR FUTURE PLAN ATTRIBUTES ---------------
006800*        (EQUIPMENT-TYPE CONFIRMATION, DISPATCH TIMESTAMP) --
006900*        NONE OF THESE ARE PRODUCED BY THIS RELEASE.
007000     05  FILLER                          PIC X(09).
